000010*
000020* SELECT FOR THE TIMECARD EXCEPTION REPORT PRINT FILE, WRITTEN BY
000030* PY010 AS BAD TIMECARDS ARE REJECTED.
000040*
000050* 22/04/26 RJH  - PY-091 ORIGINAL, ASSIGN DYNAMIC OFF FILE-07 IN
000060*                 WSNAMES.COB.
000070*
000080      select  Exception-Print-File
000090                                assign       dynamic File-07
000100                                organization line sequential
000110                                status       WS-Exc-Print-Status.
