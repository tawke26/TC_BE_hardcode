000010*
000020* FD FOR THE EMPLOYEE MASTER FILE, COPIED INTO EVERY PROGRAM THAT
000030* OPENS IT.
000040*
000050* 29/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 RECORD LAYOUT NOW WSPYEMP.COB.
000070*
000080      fd  PY-Emp-File
000090          label records are standard.
000100      copy "wspyemp.cob".
