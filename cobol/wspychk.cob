000010*****************************************************
000020*                                                    *
000030*   PAYROLL - PAY DETAIL WORK RECORD                *
000040*   USES CHK-EMP-NO AS KEY (INDEXED, WORK FILE)     *
000050*                                                    *
000060*****************************************************
000070*
000080* BUILT BY PY010, READ BY PY030 AND PY070, DISCARDED AT END OF RUN.
000090* RECORD LENGTH 102 BYTES.
000100*
000110* CHANGE LOG
000120* ==========
000130* 29/10/25 VBC  - CREATED AS GENERIC 16-AMOUNT CHECK RECORD FOR
000140*                 WHATEVER EARNINGS/DEDUCTION CATEGORIES A GIVEN
000150*                 INSTALLATION HAD SET UP.
000160* 02/02/26 VBC  - ONE MORE AMOUNT SLOT ADDED (16 TOTAL).
000170* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  REPLACED THE
000180*                 GENERIC 16-SLOT AMOUNT TABLE WITH NAMED FIELDS FOR
000190*                 THE EARNINGS/WITHHOLDING/DEDUCTION BREAKDOWN THIS
000200*                 SYSTEM ACTUALLY PRINTS ON THE REGISTER.
000210* 29/05/26 RJH  - PY-113 ADDED CHK-VACATION-HOURS/CHK-SICK-HOURS --
000220*                 PY070'S LEAVE ACCRUAL REPORT WAS BACK-DERIVING A
000230*                 "HOURS USED" FIGURE FROM THE EMPLOYEE MASTER BALANCE
000240*                 THAT CAME OUT NEGATIVE (AND FLOORED TO ZERO) FOR ANY
000250*                 ONGOING EMPLOYEE.  PY010 NOW CARRIES THE ACTUAL
000260*                 HOURS TAKEN FORWARD ON THE WORK RECORD INSTEAD.
000270*
000280     01  PY-PAY-DETAIL-RECORD.
000290         03  CHK-EMP-NO               PIC 9(7)     COMP.
000300         03  CHK-WEEK-END             PIC 9(8)     COMP.
000310         03  CHK-CHECK-NO             PIC 9(7)     COMP.
000320*                                     ZERO UNTIL ASSIGNED BY PY030.
000330         03  CHK-EARNINGS.
000340             05  CHK-REGULAR-PAY      PIC 9(5)V99  COMP-3.
000350             05  CHK-OVERTIME-PAY     PIC 9(5)V99  COMP-3.
000360             05  CHK-VACATION-PAY     PIC 9(5)V99  COMP-3.
000370             05  CHK-SICK-PAY         PIC 9(5)V99  COMP-3.
000380             05  CHK-GROSS-PAY        PIC 9(5)V99  COMP-3.
000390         03  CHK-LEAVE-HOURS.
000400             05  CHK-VACATION-HOURS   PIC S9(3)V99 COMP-3.
000410             05  CHK-SICK-HOURS       PIC S9(3)V99 COMP-3.
000420         03  CHK-WITHHOLDING.
000430             05  CHK-FED-TAX          PIC 9(5)V99  COMP-3.
000440             05  CHK-STATE-TAX        PIC 9(5)V99  COMP-3.
000450             05  CHK-FICA-TAX         PIC 9(5)V99  COMP-3.
000460             05  CHK-MEDICARE-TAX     PIC 9(5)V99  COMP-3.
000470         03  CHK-DEDUCTIONS.
000480             05  CHK-HEALTH-DED       PIC 9(5)V99  COMP-3.
000490             05  CHK-RETIRE-DED       PIC 9(5)V99  COMP-3.
000500             05  CHK-UNION-DED        PIC 9(5)V99  COMP-3.
000510             05  CHK-GARNISH-DED      PIC 9(5)V99  COMP-3.
000520             05  CHK-TOTAL-DED        PIC 9(5)V99  COMP-3.
000530         03  CHK-NET-PAY              PIC 9(5)V99  COMP-3.
000540         03  FILLER                   PIC X(06).
