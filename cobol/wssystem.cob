000010*
000020* SHOP-STANDARD RUN-CONTROL RECORD, PASSED DOWN FROM THE SCHEDULER
000030* TO PY000 AS A LINKAGE PARAMETER, THEN CARRIED IN WORKING-STORAGE
000040* (RENAMED VIA REPLACING) BY EVERY PROGRAM THAT FOLLOWS IT IN THE
000050* RUN.
000060*
000070* 1983      VBC  - ORIGINAL RUN SWITCHES (ONE WORD PER JOB STEP).
000080* 08/09/17  VBC  - ADDED WS-ABEND-SW FOR THE STRUCTURED ABEND EXIT.
000090* 22/04/26  RJH  - PY-091 TRIMMED TO THE SWITCHES THE WEEKLY PAYROLL
000100*                  SUITE ACTUALLY TESTS.
000110*
000120     01  SYSTEM-RECORD.
000130         03  WS-EOF-SW                PIC X        VALUE "N".
000140             88  WS-END-OF-FILE                    VALUE "Y".
000150         03  WS-ABEND-SW              PIC X        VALUE "N".
000160             88  WS-ABEND-REQUESTED                VALUE "Y".
000170         03  WS-VALID-DATA-SW         PIC X        VALUE "Y".
000180             88  WS-DATA-IS-VALID                  VALUE "Y".
000190             88  WS-DATA-IS-INVALID                VALUE "N".
000200         03  WS-FIRST-TIME-SW         PIC X        VALUE "Y".
000210             88  WS-FIRST-TIME                     VALUE "Y".
000220         03  WS-RETURN-CODE           PIC 99       COMP VALUE 0.
000230         03  FILLER                   PIC X(10).
