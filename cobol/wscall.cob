000010*
000020* INTER-PROGRAM CALLING / LINKAGE BLOCK, PASSED TO EVERY PAYROLL
000030* PROGRAM AS THE FIRST PARAMETER.
000040*
000050* 14/03/18 VBC  - WS-CD-ARGS FOR PASSING EXTRA INFO TO A CALLED
000060*                 PROCESS (CRON CALL BY TIME VIA MENU PROGRAM).
000070* 14/11/25 VBC  - WS-TERM-CODE CHANGED FROM 9 TO 99.
000080* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  NO BUSINESS CONTENT
000090*                 HERE, HOUSE CALLING CONVENTION UNCHANGED.
000100*
000110     01  WS-CALLING-DATA.
000120         03  WS-CALLED                PIC X(8).
000130         03  WS-CALLER                PIC X(8).
000140         03  WS-DEL-LINK              PIC X(8).
000150         03  WS-TERM-CODE             PIC 99.
000160         03  WS-PROCESS-FUNC          PIC 9.
000170         03  WS-SUB-FUNCTION          PIC 9.
000180         03  WS-CD-ARGS               PIC X(13).
000190         03  FILLER                   PIC X(04).
