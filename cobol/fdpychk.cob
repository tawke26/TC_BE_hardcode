000010*
000020* FD FOR THE PAY DETAIL WORK FILE, COPIED INTO EVERY PROGRAM THAT
000030* OPENS IT.
000040*
000050* 29/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 RECORD LAYOUT NOW WSPYCHK.COB.
000070*
000080      fd  PY-Chk-File
000090          label records are standard.
000100      copy "wspychk.cob".
