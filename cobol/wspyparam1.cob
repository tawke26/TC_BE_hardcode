000010*****************************************************
000020*                                                    *
000030*   PAYROLL - CONTROL / PARAMETER RECORD            *
000040*   USES RRN = 1 (SINGLE RECORD, RELATIVE FILE)     *
000050*                                                    *
000060*****************************************************
000070*
000080* RECORD LENGTH 384 BYTES PADDED TO 512 BY FILLER.
000090*
000100* CHANGE LOG
000110* ==========
000120* 13/10/25 VBC  - CREATED, FULL ACAS PARAM1/PARAM2 BLOCK (GL/IRS/
000130*                 MULTI-INTERVAL).
000140* 08/11/25 VBC  - REC CHANGED, STILL 1024.
000150* 11/11/25 VBC  - MOVED PR2 FIELDS INTO PR1 AREA.
000160* 09/03/26 VBC  - PR2 FIELDS CHANGED FROM X TO BIN-SHORT UNSIGNED.
000170* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  THIS RUN IS SINGLE
000180*                 COMPANY, SINGLE STATE RATE, WEEKLY ONLY AND DOES NOT
000190*                 POST TO THE GENERAL LEDGER OR FILE WITH IRS, SO ALL
000200*                 GL-ACCOUNT, IRS-ID, MULTI-INTERVAL-USED AND PRINTER-
000210*                 SPOOL-2/3 FIELDS CAME OUT.  ADDED THE OVERTIME
000220*                 MULTIPLIER, FICA/MEDICARE RATES, FICA WAGE BASE AND
000230*                 FEDERAL PER-EXEMPTION ALLOWANCE PY030 NEEDS FOR
000240*                 WITHHOLDING.
000250* 19/05/26 RJH  - PY-108 RETIRED WSPYSWT.COB/PYSWT.DAT AND
000260*                 WSPYSTAX.COB/PYSTAX.DAT.  THIS INSTALLATION RUNS ONE
000270*                 COMPANY AT ONE STATE RATE WITH ONE FEDERAL BRACKET
000280*                 TABLE IN EFFECT AT A TIME, SO THE TABLE AND THE FLAT
000290*                 RATE ARE NOW PART OF THE SAME SINGLE CONTROL RECORD
000300*                 EVERY STEP ALREADY OPENS, NOT TWO MORE RRN-1 FILES
000310*                 TO KEEP IN STEP WITH IT.
000320*
000330     01  PY-CONTROL-RECORD.
000340         03  PCT-RECORD-KEY           PIC 9         COMP   VALUE 1.
000350         03  PCT-COMPANY-DATA.
000360             05  PCT-CO-NAME          PIC X(40).
000370             05  PCT-CO-ADDRESS-1     PIC X(30).
000380             05  PCT-CO-ADDRESS-2     PIC X(30).
000390             05  PCT-CO-CITY          PIC X(20).
000400             05  PCT-CO-STATE         PIC XX.
000410             05  PCT-CO-ZIP           PIC X(10).
000420         03  PCT-PERIOD-END           PIC 9(8)      COMP.
000430*                                     CCYYMMDD, CURRENT PAY PERIOD.
000440         03  PCT-CHECK-DATE           PIC 9(8)      COMP.
000450         03  PCT-PERIOD-CLOSED        PIC X         VALUE "N".
000460*                                     Y WHEN PY030 HAS ALREADY RUN
000470*                                     THIS PERIOD, N OTHERWISE.
000480         03  PCT-NEXT-CHECK-NO        PIC 9(7)      COMP.
000490         03  PCT-OT-MULTIPLIER        PIC 9V99      COMP-3 VALUE 1.5.
000500         03  PCT-FICA-RATE            PIC 9V9999    COMP-3.
000510         03  PCT-FICA-WAGE-BASE       PIC 9(6)V99   COMP-3.
000520         03  PCT-MEDICARE-RATE        PIC 9V9999    COMP-3.
000530         03  PCT-FED-EXEMPT-AMT       PIC 9(3)V99   COMP-3.
000540*                                     WEEKLY ALLOWANCE PER EXEMPTION.
000550         03  PCT-STATE-TAX-PCT        PIC 9V9999    COMP-3.
000560         03  PCT-FED-BRACKETS.
000570             05  PCT-FWT-STATUS-ENT   OCCURS 3
000580                                       INDEXED BY PCT-FWT-STAT-IDX.
000590*                                     1 = SINGLE, 2 = MARRIED,
000600*                                     3 = HEAD OF HOUSEHOLD.
000610                 07  PCT-FWT-BRACKET  OCCURS 6
000620                                       INDEXED BY PCT-FWT-BRKT-IDX.
000630                     09  PCT-FWT-CEILING    PIC 9(5)V99 COMP-3.
000640                     09  PCT-FWT-BASE-TAX   PIC 9(4)V99 COMP-3.
000650                     09  PCT-FWT-MARGIN-PCT PIC 9V9999  COMP-3.
000660         03  PCT-RUN-DATE-FORM        PIC 9         VALUE 1.
000670*                                     1 = UK, 2 = USA, 3 = INTL.
000680         03  PCT-PAGE-LINES           PIC 99        VALUE 56.
000690         03  PCT-PRINT-SPOOL-NAME     PIC X(48).
000700         03  FILLER                   PIC X(12).
