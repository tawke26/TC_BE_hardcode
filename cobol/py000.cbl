000010*****************************************************************
000020*                                                               *
000030*                  Payroll         Start Of Day                 *
000040*         Opens the payroll control record, confirms the        *
000050*         pay-period is open, and stamps the run date.          *
000060*                                                               *
000070*****************************************************************
000080*
000090  identification          division.
000100*===============================
000110*
000120*
000130       program-id.         PY000.
000140*
000150*    Author.             Cis Cobol Conversion By V B Coen FBCS, FIDM,
000160*                        FIDPM, 1/11/82, For Applewood Computers.
000170*    Installation.       Applewood Computers, Payroll Division.
000180*    Date-Written.       01/11/1982.
000190*    Date-Compiled.
000200*    Security.           Copyright (C) 1976-2026 & later, Vincent
000210*                        Bryan Coen.  Distributed under the GNU
000220*                        General Public License.  See the file
000230*                        COPYING for details.
000240*
000250*    Remarks.            Payroll Start of Day Program.  First step of
000260*                        the weekly run -- opens PY-PR1-File, checks
000270*                        PCT-Period-Closed is not already "Y" for the
000280*                        period about to be run, validates the run
000290*                        Date handed down by the job scheduler and
000300*                        makes the control record available to the
000310*                        rest of the run via File-Defs/System-Record.
000320*
000330*    Called modules.     PY040. (Date Validation & Conversion)
000340*
000350* CHANGE LOG
000360* ==========
000370* 02/12/98 VBC  - Y2K: RUN-DATE CENTURY NOW TAKEN FROM THE 4-DIGIT
000380*                 SYSTEM CLOCK THROUGHOUT, NO MORE 2-DIGIT YEAR
000390*                 WINDOWING IN THE CONTROL RECORD.
000400* 03/03/09 VBC  - MIGRATION TO OPEN COBOL V3.00.00.
000410* 24/10/16 VBC  - ALL PROGRAMS NOW USING WSNAMES.COB IN COPYBOOKS.
000420* 14/10/25 VBC  - TAKEN FROM SL000 CREATING PY000 & TIDY UP VAR NAMES
000430*                 CASE.
000440* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  THIS RUN HAS NO CRT
000450*                 MENU TO CHAIN TO -- IT IS A STRAIGHT BATCH JOB STEP
000460*                 CALLED FROM THE SCHEDULER, SO ALL THE FULL-SCREEN
000470*                 DISPLAY/ACCEPT-AT LOGIC CAME OUT.  ADDED THE
000480*                 PERIOD-CLOSED CHECK AND THE ABEND-SW RETURN PY010
000490*                 TESTS BEFORE IT WILL READ A SINGLE TIMECARD.
000500* 06/05/26 RJH  - PY-104 RUN DATE NOW VALIDATED THROUGH PY040 RATHER
000510*                 THAN THE OLD UK/USA/INTL SWAP LOGIC (SINGLE COMPANY,
000520*                 ONE DATE FORM, CCYYMMDD THROUGHOUT).
000530* 29/05/26 RJH  - PY-113 DROPPED THE COPY OF TEST-DATA-FLAGS.COB --
000540*                 NO PARAGRAPH IN THIS PROGRAM EVER TESTED THE
000550*                 TEST/LIVE-RUN SWITCH IT CARRIED.
000560*
000570  environment             division.
000580*===============================
000590*
000600  copy  "envdiv.cob".
000610  input-output            section.
000620  file-control.
000630  copy "selpyparam1.cob".
000640*
000650  data                    division.
000660*===============================
000670  file section.
000680*
000690  copy "fdpyparam1.cob".
000700*
000710  working-storage section.
000720*----------------------
000730*
000740  77  Prog-Name           pic x(15) value "PY000 (1.0.01)".
000750*
000760  copy "wsfnctn.cob".
000770*
000780* 06/05/26 RJH  - PY-104 WS-TODAY-CCYYMMDD-X ADDED SO THE ABEND
000790*                 MESSAGE CAN SHOW THE RUN YEAR ON ITS OWN WITHOUT A
000800*                 SEPARATE SUBSTRING MOVE.
000810*
000820  01  WS-Data.
000830      03  PY-PR1-Status       pic xx.
000840      03  WS-Today-CCYYMMDD   pic 9(8).
000850      03  WS-Today-CCYYMMDD-X redefines WS-Today-CCYYMMDD.
000860          05  WS-Today-CCYY   pic 9(4).
000870          05  WS-Today-MM     pic 99.
000880          05  WS-Today-DD     pic 99.
000890      03  WS-Abend-Reason     pic x(40)    value spaces.
000900      03  filler              pic x(06)    value spaces.
000910*
000920  01  WS-PY040-Date-Work.
000930      03  WS-PY040-Function-Sw    pic x.
000940          88  WS-PY040-Is-Valid                value "Y".
000950          88  WS-PY040-Not-Valid               value "N".
000960      03  WS-PY040-CCYYMMDD       pic 9(8)     comp.
000970      03  WS-PY040-Serial-Days    pic 9(6)     comp.
000980      03  WS-PY040-Valid-Sw       pic x.
000990          88  WS-PY040-Date-Is-Valid            value "Y".
001000          88  WS-PY040-Date-Is-Invalid          value "N".
001010      03  filler                  pic x(04).
001020*
001030  copy "wstime.cob".
001040*
001050  linkage section.
001060*---------------
001070*
001080  01  To-Day                  pic x(10).
001090  copy "wsnames.cob".
001100  copy "wscall.cob".
001110  copy "wssystem.cob".
001120*
001130  procedure  division using WS-calling-Data
001140                            System-Record
001150                            To-Day
001160                            File-Defs.
001170*========================================
001180*
001190  AA000-Main.
001200      perform  AA010-Open-Control-File.
001210      perform  AA020-Read-Control-Record.
001220      perform  AA030-Check-Period-Open.
001230      perform  AA040-Stamp-Run-Date.
001240      perform  AA090-Close-Control-File.
001250      go       to Main-Exit.
001260*
001270  AA010-Open-Control-File.
001280      open     i-o PY-PR1-File.
001290      if       PY-PR1-Status not = "00"
001300               move "Y" to WS-Abend-Sw
001310               move "PY000 - CANNOT OPEN PYCTL.DAT" to WS-Abend-Reason
001320               display WS-Abend-Reason upon console
001330               go to Main-Exit.
001340  AA010-Exit.
001350      exit.
001360*
001370  AA020-Read-Control-Record.
001380      move     1 to PCT-Record-Key.
001390      read     PY-PR1-File
001400               invalid key
001410               move "Y" to WS-Abend-Sw
001420               move "PY000 - CONTROL RECORD MISSING" to
001430                    WS-Abend-Reason
001440               display WS-Abend-Reason upon console
001450               go to Main-Exit.
001460  AA020-Exit.
001470      exit.
001480*
001490  AA030-Check-Period-Open.
001500      if       PCT-Period-Closed = "Y"
001510               move "Y" to WS-Abend-Sw
001520               move "PY000 - PAY PERIOD ALREADY CLOSED" to
001530                    WS-Abend-Reason
001540               display WS-Abend-Reason upon console
001550               go to Main-Exit.
001560  AA030-Exit.
001570      exit.
001580*
001590  AA040-Stamp-Run-Date.
001600      accept   WS-Today-CCYYMMDD from date YYYYMMDD.
001610      move     "V" to WS-PY040-Function-Sw.
001620      move     WS-Today-CCYYMMDD to WS-PY040-CCYYMMDD.
001630      call     "PY040" using WS-PY040-Date-Work.
001640      if       WS-PY040-Date-Is-Invalid
001650               move "Y" to WS-Abend-Sw
001660               move "PY000 - INVALID SYSTEM DATE" to WS-Abend-Reason
001670               display WS-Abend-Reason upon console
001680               go to Main-Exit.
001690      move     WS-Today-CCYYMMDD to To-Day (1:8).
001700  AA040-Exit.
001710      exit.
001720*
001730  AA090-Close-Control-File.
001740      close    PY-PR1-File.
001750  AA090-Exit.
001760      exit.
001770*
001780  Main-Exit.
001790      exit     program.
