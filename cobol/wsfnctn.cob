000010*
000020* SHOP-STANDARD ROUNDING AND TABLE-LOOKUP WORKING STORAGE, COPIED
000030* INTO PROGRAMS THAT COMPUTE MONEY AMOUNTS.  NO INTRINSIC FUNCTIONS
000040* ARE USED ANYWHERE IN THIS SUITE -- ROUNDING IS DONE WITH ROUNDED
000050* PHRASES AND TABLE SEARCHES WITH SEARCH ALL, SHOP STANDARD SINCE
000060* BEFORE THIS SHOP'S COMPILER SUPPORTED INTRINSICS.
000070*
000080* 1988      VBC  - ORIGINAL CURRENCY ROUNDING WORK AREA.
000090* 11/02/21  VBC  - ADDED BRACKET-SEARCH WORK FIELDS FOR MAPS09.
000100* 22/04/26  RJH  - PY-091 RENAMED WORK FIELDS FOR PAYROLL TAX BRACKET
000110*                  SEARCH (PY030 BB031).
000120*
000130     01  WS-FUNCTION-WORK-AREA.
000140         03  WF-TAXABLE-WAGE          PIC S9(7)V99 COMP-3.
000150         03  WF-BRACKET-EXCESS        PIC S9(7)V99 COMP-3.
000160         03  WF-COMPUTED-TAX          PIC S9(7)V99 COMP-3.
000170         03  WF-SEARCH-FOUND-SW       PIC X        VALUE "N".
000180             88  WF-BRACKET-FOUND                  VALUE "Y".
000190             88  WF-BRACKET-NOT-FOUND               VALUE "N".
000200         03  FILLER                   PIC X(05).
