000010*
000020* SELECT FOR THE WEEKLY TIMECARD TRANSACTION FILE, COPIED INTO EVERY
000030* PROGRAM THAT OPENS IT.  SEQUENTIAL, AS RECEIVED FROM THE TIME-
000040* CLOCK EXTRACT -- NOT SORTED OR KEYED.
000050*
000060* 29/10/25 VBC  - ORIGINAL.
000070* 22/04/26 RJH  - PY-091 ASSIGN NOW DYNAMIC OFF FILE-03 IN WSNAMES.COB.
000080*
000090      select  PY-Hrs-File      assign       dynamic File-03
000100                                organization sequential
000110                                status       PY-Hrs-Status.
