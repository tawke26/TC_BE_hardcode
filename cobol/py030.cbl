000010*****************************************************************
000020*                                                               *
000030*            Payroll Register / Withholding  -  PY030            *
000040*      (Renamed from PYRGSTR per the TO-BE-RENAMED-PYNNN note)   *
000050*                                                               *
000060*****************************************************************
000070*
000080  identification          division.
000090*===============================
000100*
000110*
000120       program-id.         PY030.
000130*
000140*    Author.             V B Coen FBCS, FIDM, FIDPM.
000150*    Installation.       Applewood Computers, Payroll Division.
000160*    Date-Written.       29/10/1985.
000170*    Date-Compiled.
000180*    Security.           Copyright (C) 1976-2026 & later, Vincent
000190*                        Bryan Coen.  Distributed under the GNU
000200*                        General Public License.  See the file
000210*                        COPYING for details.
000220*
000230*    Remarks.            Reads the Pay Detail work file built by
000240*                        PY010, computes Federal, State, FICA and
000250*                        Medicare withholding plus the four standing
000260*                        deductions, assigns the Check Number, prints
000270*                        the Payroll Register, updates the employee's
000280*                        QTD/YTD accumulators and rolls the control
000290*                        record's next Check Number and Period-Closed
000300*                        flag forward.
000310*
000320*    Called modules.     None.
000330*
000340* CHANGE LOG
000350* ==========
000360* 29/10/85 VBC  - ORIGINAL, GENERIC CHECK REGISTER FOR WHATEVER PAY
000370*                 TYPES/AGENCIES A GIVEN INSTALLATION HAD SET UP.
000380* 15/01/99 VBC  - Y2K: CONTROL RECORD PERIOD-END/CHECK-DATE FIELDS
000390*                 CONFIRMED FULL CCYYMMDD, NO ROLLOVER LOGIC NEEDED.
000400* 03/03/09 VBC  - MIGRATION TO OPEN COBOL V3.00.00.
000410* 24/10/16 VBC  - ALL PROGRAMS NOW USING WSNAMES.COB IN COPYBOOKS.
000420* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  RE-WRITTEN FOR THE
000430*                 WEEKLY SINGLE-COMPANY RUN -- ONE FEDERAL BRACKET
000440*                 TABLE, ONE FLAT STATE RATE, FOUR NAMED DEDUCTIONS,
000450*                 READ FROM THE PAY DETAIL WORK FILE PY010 BUILDS
000460*                 RATHER THAN A CHECK FILE CARRIED FORWARD BETWEEN
000470*                 RUNS.  DROPPED THE FULL-SCREEN OPERATOR PROMPTS --
000480*                 THIS IS A STRAIGHT BATCH JOB STEP.  ADDED THE
000490*                 QTD/YTD UPDATE AND NEXT-CHECK-NO ROLL-FORWARD, BOTH
000500*                 NEW FOR THIS INSTALLATION.
000510* 12/05/26 RJH  - PY-099 COMPANY TOTALS NOW ACCUMULATE INTO
000520*                 WSPYCOH.COB FOR THE FINAL CONTROL FOOTING RATHER
000530*                 THAN A PERSISTED COMPANY-HISTORY RECORD.
000540* 28/05/26 RJH  - PY-112 BB010 NO LONGER TESTS AN EXEMPT FLAG BEFORE
000550*                 COMPUTING FICA OR MEDICARE -- THE EXEMPT FLAGS CAME
000560*                 OUT OF WSPYEMP.COB, NO EMPLOYEE ON THIS INSTALLATION
000570*                 CARRIES ONE.  FICA STILL STOPS AT THE WAGE BASE,
000580*                 MEDICARE STILL HAS NO CEILING.
000590* 29/05/26 RJH  - PY-113 DROPPED THE COPY OF TEST-DATA-FLAGS.COB --
000600*                 NO PARAGRAPH IN THIS PROGRAM EVER TESTED THE
000610*                 TEST/LIVE-RUN SWITCH IT CARRIED.
000620*
000630  environment             division.
000640*===============================
000650*
000660  copy "envdiv.cob".
000670  SPECIAL-NAMES.
000680      CRT STATUS is COB-CRT-STATUS.
000690*
000700  input-output            section.
000710  file-control.
000720  copy "selpyparam1.cob".
000730  copy "selpyemp.cob".
000740  copy "selpychk.cob".
000750  copy "selprint.cob".
000760*
000770  data                    division.
000780*===============================
000790  file section.
000800*
000810  copy "fdpyparam1.cob".
000820  copy "fdpyemp.cob".
000830  copy "fdpychk.cob".
000840*
000850  fd  Print-File
000860      reports are Payroll-Register-Report.
000870*
000880  report section.
000890*--------------
000900*
000910  RD  Payroll-Register-Report
000920      control      Final
000930      page limit   PCT-Page-Lines
000940      heading      1
000950      first detail 5
000960      last  detail PCT-Page-Lines.
000970*
000980  01  Register-Page-Heading  type page heading.
000990      03  line  1.
001000          05  col   1     pic x(40)   source PCT-Co-Name.
001010          05  col  60     pic x(10)   source WS-Run-Date-Display.
001020          05  col  95     pic x(24)   value "WEEKLY PAYROLL REGISTER".
001030      03  line  3.
001040          05  col   1                 value "EMP NO".
001050          05  col   9                 value "EMPLOYEE NAME".
001060          05  col  40                 value "REGULAR".
001070          05  col  49                 value "OVERTIME".
001080          05  col  59                 value "VACATION".
001090          05  col  69                 value "SICK".
001100          05  col  77                 value "GROSS".
001110      03  line  4.
001120          05  col  40                 value "FEDERAL".
001130          05  col  49                 value "STATE".
001140          05  col  59                 value "FICA".
001150          05  col  68                 value "MEDICARE".
001160          05  col  78                 value "HEALTH".
001170          05  col  86                 value "RETIRE".
001180          05  col  94                 value "UNION".
001190          05  col 101                 value "GARNISH".
001200          05  col 110                 value "NET PAY".
001210          05  col 119                 value "CHECK NO".
001220          05  filler       pic x(02).
001230*
001240  01  Register-Detail         type is detail.
001250      03  line + 2.
001260          05  col   1     pic 9(7)    source EMP-No.
001270          05  col   9     pic x(30)   source EMP-Name.
001280          05  col  39     pic zzz9.99 source CHK-Regular-Pay.
001290          05  col  48     pic zzz9.99 source CHK-Overtime-Pay.
001300          05  col  58     pic zzz9.99 source CHK-Vacation-Pay.
001310          05  col  68     pic zzz9.99 source CHK-Sick-Pay.
001320          05  col  76     pic zzzz9.99 source CHK-Gross-Pay.
001330      03  line + 1.
001340          05  col  39     pic zzz9.99 source CHK-Fed-Tax.
001350          05  col  48     pic zzz9.99 source CHK-State-Tax.
001360          05  col  58     pic zzz9.99 source CHK-Fica-Tax.
001370          05  col  67     pic zzz9.99 source CHK-Medicare-Tax.
001380          05  col  77     pic zzz9.99 source CHK-Health-Ded.
001390          05  col  85     pic zzz9.99 source CHK-Retire-Ded.
001400          05  col  93     pic zzz9.99 source CHK-Union-Ded.
001410          05  col 100     pic zzz9.99 source CHK-Garnish-Ded.
001420          05  col 109     pic zzzz9.99 source CHK-Net-Pay.
001430          05  col 119     pic 9(7)    source CHK-Check-No.
001440          05  filler       pic x(02).
001450*
001460  01  Register-Company-Footing type control footing final line plus 2.
001470      03  col   1           pic x(16)   value "COMPANY TOTALS -".
001480      03  col  18           pic x(6)    value "GROSS".
001490      03  col  25           pic zzzzz9.99 source COH-Gross-Pay.
001500      03  col  40           pic x(9)    value "WITHHELD".
001510      03  col  50           pic zzzzz9.99 source WS-Co-Withheld.
001520      03  col  65           pic x(11)   value "DEDUCTIONS".
001530      03  col  77           pic zzzzz9.99 source COH-Total-Ded.
001540      03  col  92           pic x(4)    value "NET".
001550      03  col  97           pic zzzzz9.99 source COH-Net-Pay.
001560      03  filler            pic x(04).
001570*
001580  working-storage section.
001590*----------------------
001600*
001610  77  Prog-Name           pic x(17) value "PY030 (1.0.00)".
001620*
001630  copy "wsmaps03.cob".
001640  copy "wsfnctn.cob".
001650  copy "wstime.cob".
001660*
001670  01  WS-Data.
001680      03  PY-PR1-Status       pic xx.
001690      03  PY-Emp-Status       pic xx.
001700      03  PY-Chk-Status       pic xx.
001710      03  WS-Print-Status     pic xx.
001720      03  WS-Run-Date-Display pic x(10).
001730      03  WS-Co-Withheld      pic 9(7)v99  comp-3.
001740      03  WS-Taxable-Pay      pic s9(7)v99 comp-3.
001750      03  WS-Eval-Msg         pic x(25)    value spaces.
001760      03  WS-PER-Idx          pic 9        comp.
001770*
001780  copy "wspycoh.cob".
001790  copy "wspyded.cob".
001800*
001810  linkage section.
001820*---------------
001830*
001840  copy "wscall.cob".
001850  copy "wssystem.cob"     replacing System-Record by WS-System-Record.
001860  copy "wsnames.cob".
001870*
001880  01  To-Day                  pic x(10).
001890*
001900  procedure division using WS-Calling-Data
001910                           WS-System-Record
001920                           To-Day
001930                           File-Defs.
001940*========================================
001950*
001960  AA000-Main               section.
001970*********************************
001980*
001990      perform  AA010-Open-Files.
002000      move     To-Day (1:8) to WS-Run-Date-Display.
002010      move     zero to PY-COMPANY-TOTALS.
002020      initiate Payroll-Register-Report.
002030      perform  AA050-Report-Register thru AA050-Exit.
002040      terminate Payroll-Register-Report.
002050      perform  AA060-Update-Control.
002060      perform  AA090-Close-Files.
002070      go       to Main-Exit.
002080*
002090  AA010-Open-Files.
002100      open     i-o    PY-PR1-File.
002110      move     1 to PCT-Record-Key.
002120      read     PY-PR1-File
002130               invalid key
002140               display "PY030 - CONTROL RECORD MISSING" upon console
002150               go to Main-Exit.
002160      open     i-o    PY-Emp-File.
002170      open     input  PY-Chk-File.
002180      open     output Print-File.
002190  AA010-Exit.
002200      exit.
002210*
002220  AA050-Report-Register.
002230      read     PY-Chk-File next record
002240               at end
002250               go to AA050-Exit.
002260      move     CHK-Emp-No to EMP-No.
002270      read     PY-Emp-File key EMP-No
002280               invalid key
002290               go to AA050-Report-Register.
002300      perform  BB010-Compute-Withholding thru BB010-Exit.
002310      perform  BB020-Compute-Deductions  thru BB020-Exit.
002320      perform  BB030-Update-History      thru BB030-Exit.
002330      add      1 to PCT-Next-Check-No.
002340      move     PCT-Next-Check-No to CHK-Check-No.
002350      add      1 to COH-Rec-Count.
002360      add      CHK-Gross-Pay     to COH-Gross-Pay.
002370      add      CHK-Fed-Tax       to COH-Fed-Tax.
002380      add      CHK-State-Tax     to COH-State-Tax.
002390      add      CHK-Fica-Tax      to COH-Fica-Tax.
002400      add      CHK-Medicare-Tax  to COH-Medicare-Tax.
002410      add      CHK-Total-Ded     to COH-Total-Ded.
002420      add      CHK-Net-Pay       to COH-Net-Pay.
002430      rewrite  PY-Employee-Record.
002440      generate Register-Detail.
002450      go       to AA050-Report-Register.
002460  AA050-Exit.
002470      exit.
002480*
002490  BB010-Compute-Withholding.
002500*
002510*    Federal allowance is a fixed amount per exemption, subtracted
002520*    before the bracket lookup; taxable pay below zero floors at
002530*    zero, no withholding.
002540*
002550      compute  WS-Taxable-Pay rounded =
002560               CHK-Gross-Pay
002570               - (EMP-Fed-Exemptions * PCT-Fed-Exempt-Amt)
002580               on size error move zero to WS-Taxable-Pay
002590      end-compute.
002600      if       WS-Taxable-Pay < zero
002610               move zero to WS-Taxable-Pay.
002620      evaluate EMP-Fed-Filing-Status
002630          when "S" set PCT-Fwt-Stat-Idx to 1
002640          when "M" set PCT-Fwt-Stat-Idx to 2
002650          when "H" set PCT-Fwt-Stat-Idx to 3
002660          when other set PCT-Fwt-Stat-Idx to 1
002670      end-evaluate.
002680      set      PCT-Fwt-Brkt-Idx to 1.
002690  BB011-Find-Bracket.
002700      if       PCT-Fwt-Brkt-Idx < 6 and
002710               PCT-Fwt-Ceiling (PCT-Fwt-Stat-Idx, PCT-Fwt-Brkt-Idx + 1)
002720                  not > zero
002730               go to BB011-Use-Bracket.
002740      if       PCT-Fwt-Brkt-Idx < 6 and
002750               WS-Taxable-Pay >
002760               PCT-Fwt-Ceiling (PCT-Fwt-Stat-Idx, PCT-Fwt-Brkt-Idx + 1)
002770               set PCT-Fwt-Brkt-Idx up by 1
002780               go to BB011-Find-Bracket.
002790  BB011-Use-Bracket.
002800      compute  CHK-Fed-Tax rounded =
002810               PCT-Fwt-Base-Tax (PCT-Fwt-Stat-Idx, PCT-Fwt-Brkt-Idx)
002820               + ((WS-Taxable-Pay -
002830                   PCT-Fwt-Ceiling (PCT-Fwt-Stat-Idx, PCT-Fwt-Brkt-Idx))
002840                  * PCT-Fwt-Margin-Pct (PCT-Fwt-Stat-Idx,
002850                                        PCT-Fwt-Brkt-Idx))
002860               on size error move zero to CHK-Fed-Tax
002870      end-compute.
002880      compute  CHK-State-Tax rounded =
002890               CHK-Gross-Pay * PCT-State-Tax-Pct.
002900      if       EMP-QY-Gross-Pay (2) >= PCT-Fica-Wage-Base
002910               move zero to CHK-Fica-Tax
002920      else
002930               compute CHK-Fica-Tax rounded =
002940                       CHK-Gross-Pay * PCT-Fica-Rate
002950      end-if.
002960      compute  CHK-Medicare-Tax rounded =
002970               CHK-Gross-Pay * PCT-Medicare-Rate.
002980  BB010-Exit.
002990      exit.
003000*
003010  BB020-Compute-Deductions.
003020      move     EMP-Ded-Health  to CHK-Health-Ded.
003030      move     EMP-Ded-Union   to CHK-Union-Ded.
003040      move     EMP-Ded-Garnish to CHK-Garnish-Ded.
003050      compute  CHK-Retire-Ded rounded =
003060               CHK-Gross-Pay * EMP-Ded-Retire-Pct.
003070      compute  CHK-Total-Ded =
003080               CHK-Health-Ded + CHK-Retire-Ded +
003090               CHK-Union-Ded  + CHK-Garnish-Ded.
003100      compute  CHK-Net-Pay =
003110               CHK-Gross-Pay - CHK-Fed-Tax - CHK-State-Tax -
003120               CHK-Fica-Tax  - CHK-Medicare-Tax - CHK-Total-Ded.
003130      add      CHK-Fed-Tax  CHK-State-Tax CHK-Fica-Tax
003140               CHK-Medicare-Tax giving WS-Co-Withheld.
003150  BB020-Exit.
003160      exit.
003170*
003180  BB030-Update-History.
003190      move     1 to WS-PER-Idx.
003200  BB031-Update-Period.
003210      set      EMP-Per-Idx to WS-PER-Idx.
003220      add      CHK-Gross-Pay    to EMP-QY-Gross-Pay (WS-PER-Idx).
003230      add      CHK-Fed-Tax      to EMP-QY-Fed-Tax (WS-PER-Idx).
003240      add      CHK-State-Tax    to EMP-QY-State-Tax (WS-PER-Idx).
003250      add      CHK-Fica-Tax     to EMP-QY-Fica-Tax (WS-PER-Idx).
003260      add      CHK-Medicare-Tax to EMP-QY-Medicare-Tax (WS-PER-Idx).
003270      add      CHK-Total-Ded    to EMP-QY-Total-Ded (WS-PER-Idx).
003280      add      CHK-Net-Pay      to EMP-QY-Net-Pay (WS-PER-Idx).
003290      if       WS-PER-Idx = 1
003300               move 2 to WS-PER-Idx
003310               go to BB031-Update-Period.
003320  BB030-Exit.
003330      exit.
003340*
003350  AA060-Update-Control.
003360      move     "Y" to PCT-Period-Closed.
003370      rewrite  PY-Control-Record.
003380  AA060-Exit.
003390      exit.
003400*
003410  AA090-Close-Files.
003420      close    PY-PR1-File PY-Emp-File PY-Chk-File Print-File.
003430  AA090-Exit.
003440      exit.
003450*
003460  Main-Exit.
003470      exit     program.
