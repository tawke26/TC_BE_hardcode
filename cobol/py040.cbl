000010*****************************************************************
000020*                                                               *
000030*                Date Validation & Conversion                   *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification   division.
000080*========================
000090*
000100*
000110       Program-Id.         PY040.
000120*
000130*    Author.             V B Coen FBCS, FIDM, FIDPM, 31/10/1982
000140*                        For Applewood Computers.
000150*    Installation.       Applewood Computers, Payroll Division.
000160*    Date-Written.       31/10/1982.
000170*    Date-Compiled.
000180*    Security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000190*                        Distributed under the GNU General Public
000200*                        License.  See the file COPYING for details.
000210*
000220*    Remarks.            Date Validation / Conversion for the weekly
000230*                        payroll suite.  Converts and checks Dates in
000240*                        CCYYMMDD numeric form to/from a binary day
000250*                        serial number so that PY000/PY030/PY070 can
000260*                        compare and subtract Dates without packing
000270*                        or intrinsic date FUNCTIONs.
000280*
000290*    Called by.          PY000, PY030, PY070.
000300*
000310* CHANGE LOG
000320* ==========
000330* 31/10/82 VBC  - ORIGINAL, DD/MM/CCYY TO PACKED BINARY FOR THE CRT
000340*                 MENU SYSTEM (UK/USA/INTL SWAPPING).
000350* 05/02/02 VBC  - CONVERTED TO YEAR 2K USING DD/MM/YYYY.
000360* 29/01/09 VBC  - MIGRATION TO GNU COBOL, ADOPTED FUNCTION TEST-DATE-
000370*                 YYYYMMDD / INTEGER-OF-DATE / DATE-OF-INTEGER.
000380* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC.
000390* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  THIS SHOP'S OLDER
000400*                 COMPILE TARGETS DO NOT CARRY THE INTRINSIC DATE
000410*                 FUNCTIONS, SO THE WHOLE ROUTINE WAS TAKEN BACK TO
000420*                 TRADITIONAL TABLE-DRIVEN JULIAN ARITHMETIC USING
000430*                 THE DAYS-IN-MONTH TABLE IN WSTIME.COB.  INPUT/
000440*                 OUTPUT FORM IS NOW CCYYMMDD THROUGHOUT (THE UK/USA/
000450*                 INTL SWAPPING WENT AWAY WITH THE CRT SCREENS).
000460* 06/05/26 RJH  - PY-104 ADDED THE VALID-SW RETURN SO PY000 CAN TELL
000470*                 AN INVALID RUN DATE FROM A GOOD ONE WITHOUT TESTING
000480*                 THE BINARY SERIAL FOR ZERO.
000490* 28/05/26 RJH  - PY-112 WS-WORK-CCYYMMDD-X ADDED FOR A CCYY/MM/DD
000500*                 VIEW OF THE WORKING SERIAL-CONVERSION FIELD, SAME
000510*                 AS THE LINKAGE-SECTION VIEW PY040 ALREADY GIVES ITS
000520*                 CALLERS.
000530*
000540  environment      division.
000550*========================
000560*
000570  copy  "envdiv.cob".
000580  input-output     section.
000590*-----------------------
000600*
000610  data             division.
000620*========================
000630  file section.
000640*
000650  working-storage  section.
000660*-----------------------
000670*
000680  77  Prog-Name           pic x(15) value "PY040 (1.0.01)".
000690*
000700  copy "wstime.cob".
000710*
000720  01  WS-Work-Area.
000730      03  WS-Leap-Sw          pic x        value "N".
000740          88  WS-Is-Leap-Year              value "Y".
000750      03  WS-Serial-Days      pic 9(6)     comp.
000760      03  WS-Years-Elapsed    pic 9(4)     comp.
000770      03  WS-Remaining-Days   pic 9(5)     comp.
000780      03  WS-Work-CCYYMMDD    pic 9(8)     comp.
000790      03  WS-Work-CCYYMMDD-X redefines WS-Work-CCYYMMDD.
000800          05  WS-Work-CCYY    pic 9(4).
000810          05  WS-Work-MM      pic 99.
000820          05  WS-Work-DD      pic 99.
000830      03  filler              pic x(04).
000840*
000850  linkage          section.
000860*-----------------------
000870*
000880*********
000890* PY040 *
000900*********
000910*
000920  01  PY040-Date-Work.
000930      03  PY040-Function-Sw   pic x.
000940*                             V = VALIDATE, C = CONVERT TO SERIAL,
000950*                             U = UNCONVERT FROM SERIAL.
000960      03  PY040-CCYYMMDD      pic 9(8)     comp.
000970      03  PY040-CCYYMMDD-X REDEFINES PY040-CCYYMMDD.
000980          05  PY040-CCYY      pic 9(4).
000990          05  PY040-MM        pic 99.
001000          05  PY040-DD        pic 99.
001010      03  PY040-Serial-Days   pic 9(6)     comp.
001020      03  PY040-Valid-Sw      pic x.
001030          88  PY040-Date-Is-Valid           value "Y".
001040          88  PY040-Date-Is-Invalid         value "N".
001050      03  filler              pic x(04).
001060*
001070  procedure        division using PY040-Date-Work.
001080*=================================================
001090*
001100  AA000-Main.
001110      move     "N" to PY040-Valid-Sw.
001120      evaluate PY040-Function-Sw
001130          when "V"
001140               perform BB010-Validate-Date
001150          when "C"
001160               perform BB010-Validate-Date
001170               if PY040-Date-Is-Valid
001180                  perform BB020-Convert-To-Serial
001190               end-if
001200          when "U"
001210               move "Y" to PY040-Valid-Sw
001220               perform BB030-Convert-From-Serial
001230          when other
001240               move "N" to PY040-Valid-Sw
001250      end-evaluate.
001260      go       to Main-Exit.
001270*
001280  BB010-Validate-Date.
001290      move     "Y" to PY040-Valid-Sw.
001300      if       PY040-CCYY < 1900 or
001310               PY040-MM < 01 or > 12 or
001320               PY040-DD < 01 or > 31
001330               move "N" to PY040-Valid-Sw
001340               go to BB010-Exit.
001350      perform  BB011-Set-Leap-Switch.
001360      set      WS-Dim-Idx to PY040-MM.
001370      move     WS-Dim-Entry (WS-Dim-Idx) to WS-Remaining-Days.
001380      if       PY040-MM = 02 and WS-Is-Leap-Year
001390               add 1 to WS-Remaining-Days.
001400      if       PY040-DD > WS-Remaining-Days
001410               move "N" to PY040-Valid-Sw.
001420  BB010-Exit.
001430      exit.
001440*
001450  BB011-Set-Leap-Switch.
001460      move     "N" to WS-Leap-Sw.
001470      divide   PY040-CCYY by 4 giving WS-Years-Elapsed
001480               remainder WS-Remaining-Days.
001490      if       WS-Remaining-Days = 0
001500               move "Y" to WS-Leap-Sw.
001510      divide   PY040-CCYY by 100 giving WS-Years-Elapsed
001520               remainder WS-Remaining-Days.
001530      if       WS-Remaining-Days = 0
001540               move "N" to WS-Leap-Sw.
001550      divide   PY040-CCYY by 400 giving WS-Years-Elapsed
001560               remainder WS-Remaining-Days.
001570      if       WS-Remaining-Days = 0
001580               move "Y" to WS-Leap-Sw.
001590  BB011-Exit.
001600      exit.
001610*
001620  BB020-Convert-To-Serial.
001630*
001640*    Serial number of days is years-elapsed times 365 plus one leap
001650*    day for every 4th year (close enough for subtracting two Dates
001660*    within the payroll control record's pay-period window, which is
001670*    all this run ever does with it -- this is not a perpetual
001680*    calendar for centuries of history).
001690*
001700      compute  WS-Serial-Days =
001710               (PY040-CCYY - 1900) * 365
001720               + ((PY040-CCYY - 1900) / 4)
001730               on size error move zero to WS-Serial-Days
001740      end-compute.
001750      move     zero to WS-Remaining-Days.
001760      set      WS-Dim-Idx to 1.
001770  BB021-Sum-Months.
001780      if       WS-Dim-Idx < PY040-MM
001790               add WS-Dim-Entry (WS-Dim-Idx) to WS-Remaining-Days
001800               set WS-Dim-Idx up by 1
001810               go to BB021-Sum-Months.
001820      if       PY040-MM > 2 and WS-Is-Leap-Year
001830               add 1 to WS-Remaining-Days.
001840      compute  PY040-Serial-Days =
001850               WS-Serial-Days + WS-Remaining-Days + PY040-DD.
001860  BB020-Exit.
001870      exit.
001880*
001890  BB030-Convert-From-Serial.
001900      move     1900 to PY040-CCYY.
001910      move     PY040-Serial-Days to WS-Remaining-Days.
001920  BB031-Find-Year.
001930      perform  BB011-Set-Leap-Switch.
001940      move     365 to WS-Serial-Days.
001950      if       WS-Is-Leap-Year
001960               add 1 to WS-Serial-Days.
001970      if       WS-Remaining-Days > WS-Serial-Days
001980               subtract WS-Serial-Days from WS-Remaining-Days
001990               add 1 to PY040-CCYY
002000               go to BB031-Find-Year.
002010      move     1 to PY040-MM.
002020      set      WS-Dim-Idx to 1.
002030  BB032-Find-Month.
002040      move     WS-Dim-Entry (WS-Dim-Idx) to WS-Serial-Days.
002050      if       WS-Dim-Idx = 2 and WS-Is-Leap-Year
002060               add 1 to WS-Serial-Days.
002070      if       WS-Remaining-Days > WS-Serial-Days
002080               subtract WS-Serial-Days from WS-Remaining-Days
002090               add 1 to PY040-MM
002100               set WS-Dim-Idx up by 1
002110               go to BB032-Find-Month.
002120      move     WS-Remaining-Days to PY040-DD.
002130  BB030-Exit.
002140      exit.
002150*
002160  Main-Exit.
002170      exit     program.
