000010*
000020* SHOP-STANDARD ENVIRONMENT DIVISION CONFIGURATION SECTION, COPIED
000030* INTO EVERY PROGRAM IN THE SUITE.
000040*
000050* 1982      VBC  - ORIGINAL, TANDEM/RM-COBOL TERMINAL SETTINGS.
000060* 29/01/09  VBC  - MIGRATION TO OPEN COBOL / GNUCOBOL.
000070* 22/04/26  RJH  - PY-091 ADDED UPSI-0 FOR THE PAYROLL TEST-DATA
000080*                 SWITCH USED BY PY010/PY030/PY070.
000090* 29/05/26  RJH  - PY-113 UPSI-0/PY-TEST-SWITCH REMOVED -- NOTHING IN
000100*                 THE SUITE EVER TESTED IT, AND THIS INSTALLATION RUNS
000110*                 NO SEPARATE TEST-DATA CYCLE FOR PAYROLL.
000120*
000130     CONFIGURATION            SECTION.
000140     SOURCE-COMPUTER.         GENERIC-PC.
000150     OBJECT-COMPUTER.         GENERIC-PC.
000160     SPECIAL-NAMES.
000170         C01                  IS TOP-OF-FORM
000180         CLASS NUMERIC-SIGN   IS "+", "-".
