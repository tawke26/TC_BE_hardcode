000010*****************************************************************
000020*                                                               *
000030*              Edit Timecards & Compute Gross Pay                *
000040*                          PY010                                *
000050*                                                               *
000060*****************************************************************
000070*
000080  identification          division.
000090*===============================
000100*
000110*
000120       program-id.         PY010.
000130*
000140*    Author.             R J Henshaw.
000150*    Installation.       Applewood Computers, Payroll Division.
000160*    Date-Written.       22/04/1986.
000170*    Date-Compiled.
000180*    Security.           Copyright (C) 1976-2026 & later, Vincent
000190*                        Bryan Coen.  Distributed under the GNU
000200*                        General Public License.  See the file
000210*                        COPYING for details.
000220*
000230*    Remarks.            Second step of the weekly run.  Reads the
000240*                        Timecard Transaction File against the
000250*                        Employee Master, edits each timecard, and
000260*                        builds the Pay Detail work record PY030
000270*                        will pick up for withholding.  Rejected
000280*                        timecards are not carried forward -- they
000290*                        are written to the Timecard Exception
000300*                        Report only.
000310*
000320*    Called modules.     None.
000330*
000340* CHANGE LOG
000350* ==========
000360* 22/04/86 RJH  - ORIGINAL, WRITTEN AS THE TIME-CLOCK EDIT STEP FOR
000370*                 THE WEEKLY HOURLY-PAID RUN.  MATCHES TIMECARDS
000380*                 AGAINST THE EMPLOYEE MASTER AND BUILDS THE PAY
000390*                 DETAIL WORK RECORD FOR THE REGISTER STEP.
000400* 19/08/87 RJH  - REGULAR-HOURS EDIT NOW COMPARES AGAINST EACH
000410*                 EMPLOYEE'S OWN STANDARD HOURS RATHER THAN A FIXED
000420*                 40, FOR THE NEW PART-TIME HOURLY CLASS.
000430* 11/02/91 VBC  - EXCEPTION LISTING RE-FORMATTED TO THE STANDARD
000440*                 HEADING/DETAIL/TOTAL LAYOUT USED BY THE REST OF
000450*                 THE SUITE'S PRINT FILES.
000460* 30/11/98 VBC  - Y2K: ALL WEEK-ENDING AND TIMECARD DATE FIELDS
000470*                 CONFIRMED FULL CCYYMMDD, NO TWO-DIGIT YEAR
000480*                 WINDOWING LOGIC PRESENT IN THIS PROGRAM.
000490* 03/03/09 VBC  - MIGRATION TO OPEN COBOL V3.00.00.
000500* 24/10/16 VBC  - ALL PROGRAMS NOW USING WSNAMES.COB IN COPYBOOKS.
000510* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  VACATION/SICK HOUR
000520*                 EDITS AND THE HOURLY/SALARIED OVERTIME SPLIT ADDED
000530*                 -- NEAREST PRIOR HOUSE IDIOM FOLLOWED FOR THE
000540*                 KEYED-READ/SEQUENTIAL-TRANSACTION MATCH IS THE ONE
000550*                 USED THROUGHOUT THE SALES LEDGER SUITE.
000560* 30/04/26 RJH  - PY-095 SALARIED EMPLOYEES NOW ACCEPTED WITH
000570*                 OVERTIME HOURS ON THE TIMECARD FOR LEAVE-BALANCE
000580*                 REASONS ONLY -- NO OVERTIME PAY IS EVER GENERATED
000590*                 FOR PAY-TYPE S.
000600* 12/05/26 RJH  - PY-099 VACATION/SICK HOURS IN EXCESS OF THE
000610*                 EMPLOYEE'S CURRENT BALANCE NOW REJECTED RATHER
000620*                 THAN SILENTLY CAPPED, PER PAYROLL CLERK REQUEST.
000630* 28/05/26 RJH  - PY-112 VACATION/SICK PAY FOR A SALARIED EMPLOYEE WAS
000640*                 BEING COSTED AGAINST THE FULL WEEKLY SALARY IN
000650*                 EMP-PAY-RATE INSTEAD OF AN IMPLIED HOURLY RATE --
000660*                 WS-HOURLY-RATE ADDED, DERIVED FROM EMP-PAY-RATE OVER
000670*                 EMP-STD-HOURS FOR PAY-TYPE S, AND USED IN PLACE OF
000680*                 EMP-PAY-RATE FOR BOTH VACATION AND SICK PAY.
000690* 29/05/26 RJH  - PY-113 DROPPED THE COPY OF TEST-DATA-FLAGS.COB --
000700*                 NO PARAGRAPH IN THIS PROGRAM EVER TESTED THE
000710*                 TEST/LIVE-RUN SWITCH IT CARRIED.  ALSO ADDED
000720*                 CHK-VACATION-HOURS/CHK-SICK-HOURS TO THE PAY DETAIL
000730*                 WORK RECORD SO PY070 HAS A REAL "HOURS TAKEN" FIGURE
000740*                 TO READ BACK -- SEE WSPYCHK.COB.
000750*
000760  environment             division.
000770*===============================
000780*
000790  copy "envdiv.cob".
000800*
000810  input-output            section.
000820  file-control.
000830  copy "selpyparam1.cob".
000840  copy "selpyhrs.cob".
000850  copy "selpyemp.cob".
000860  copy "selpychk.cob".
000870  copy "selpyexc.cob".
000880*
000890  data                    division.
000900*===============================
000910  file section.
000920*
000930  copy "fdpyparam1.cob".
000940  copy "fdpyhrs.cob".
000950  copy "fdpyemp.cob".
000960  copy "fdpychk.cob".
000970*
000980  fd  Exception-Print-File
000990      label records are omitted
001000      record contains 80 characters.
001010  01  Exception-Print-Line        pic x(80).
001020*
001030  working-storage section.
001040*----------------------
001050*
001060  77  Prog-Name           pic x(15) value "PY010 (1.0.02)".
001070*
001080  copy "wsfnctn.cob".
001090  copy "wstime.cob".
001100*
001110  01  WS-Data.
001120      03  PY-PR1-Status       pic xx.
001130      03  PY-Hrs-Status       pic xx.
001140      03  PY-Emp-Status       pic xx.
001150      03  PY-Chk-Status       pic xx.
001160      03  WS-Exc-Print-Status pic xx.
001170      03  WS-Reject-Sw        pic x         value "N".
001180          88  WS-Timecard-Rejected          value "Y".
001190      03  WS-Reject-Reason    pic x(30)     value spaces.
001200      03  WS-Reject-Count     pic 9(5)      comp value zero.
001210      03  WS-OT-Hours         pic s9(3)v99  comp-3.
001220      03  WS-Hourly-Rate      pic s9(5)v9999 comp-3.
001230      03  filler              pic x(06)     value spaces.
001240*
001250  01  WS-Exception-Heading.
001260      03  filler              pic x(6)   value "EMP NO".
001270      03  filler              pic x(3)   value spaces.
001280      03  filler              pic x(11)  value "WEEK ENDING".
001290      03  filler              pic x(3)   value spaces.
001300      03  filler              pic x(40)  value "REJECT REASON".
001310      03  filler              pic x(17)  value spaces.
001320*
001330  01  WS-Exception-Detail.
001340      03  WS-Exc-Emp-No       pic 9(7).
001350      03  filler              pic x(2)   value spaces.
001360      03  WS-Exc-Week-End     pic 9(8).
001370      03  WS-Exc-Week-End-X redefines WS-Exc-Week-End.
001380          05  WS-Exc-Week-CCYY pic 9(4).
001390          05  WS-Exc-Week-MM   pic 99.
001400          05  WS-Exc-Week-DD   pic 99.
001410      03  filler              pic x(3)   value spaces.
001420      03  WS-Exc-Reason       pic x(30).
001430      03  filler              pic x(20)  value spaces.
001440*
001450  01  WS-Exception-Total.
001460      03  filler              pic x(17)  value "EXCEPTIONS FOUND-".
001470      03  WS-Exc-Total-Out    pic zzzz9.
001480      03  filler              pic x(58)  value spaces.
001490*
001500  linkage section.
001510*---------------
001520*
001530  copy "wscall.cob".
001540  copy "wssystem.cob"     replacing System-Record by WS-System-Record.
001550  copy "wsnames.cob".
001560*
001570  01  To-Day                  pic x(10).
001580*
001590  procedure division using WS-Calling-Data
001600                           WS-System-Record
001610                           To-Day
001620                           File-Defs.
001630*========================================
001640*
001650  AA000-Main              section.
001660*********************************
001670*
001680      perform  AA010-Open-Files.
001690      perform  BB010-Edit-Timecard thru BB010-Exit
001700               until WS-End-Of-File.
001710      perform  AA090-Close-Files.
001720      go       to Main-Exit.
001730*
001740  AA010-Open-Files.
001750      open     input  PY-PR1-File.
001760      move     1 to PCT-Record-Key.
001770      read     PY-PR1-File
001780               invalid key
001790               move "Y" to WS-Abend-Sw
001800               display "PY010 - CONTROL RECORD MISSING" upon console
001810               go to Main-Exit.
001820      close    PY-PR1-File.
001830      open     input  PY-Hrs-File.
001840      open     i-o    PY-Emp-File.
001850      open     output PY-Chk-File.
001860      open     output Exception-Print-File.
001870      write    Exception-Print-Line from WS-Exception-Heading.
001880      read     PY-Hrs-File next record
001890               at end
001900               set  WS-End-Of-File to true.
001910  AA010-Exit.
001920      exit.
001930*
001940*    One timecard per pass.  A bad record is logged and abandoned --
001950*    control drops straight through to the next READ without ever
001960*    touching PY-Chk-File.
001970*
001980  BB010-Edit-Timecard.
001990      move     "N" to WS-Reject-Sw.
002000      move     spaces to WS-Reject-Reason.
002010      move     HRS-Emp-No to EMP-No.
002020      read     PY-Emp-File
002030               invalid key
002040               move "Y" to WS-Reject-Sw
002050               move "EMPLOYEE NUMBER NOT ON MASTER" to WS-Reject-Reason.
002060      if       WS-Timecard-Rejected
002070               go to BB011-Write-Exception.
002080      if       EMP-Status not = "A"
002090               move "Y" to WS-Reject-Sw
002100               move "EMPLOYEE NOT ACTIVE" to WS-Reject-Reason
002110               go to BB011-Write-Exception.
002120      if       HRS-Regular < zero
002130               or HRS-Regular > EMP-Std-Hours
002140               move "Y" to WS-Reject-Sw
002150               move "REGULAR HOURS OUT OF RANGE" to WS-Reject-Reason
002160               go to BB011-Write-Exception.
002170      if       HRS-Overtime < zero or HRS-Overtime > 40
002180               move "Y" to WS-Reject-Sw
002190               move "OVERTIME HOURS OUT OF RANGE" to WS-Reject-Reason
002200               go to BB011-Write-Exception.
002210      if       HRS-Vacation < zero
002220               or HRS-Vacation > EMP-Vac-Balance
002230               move "Y" to WS-Reject-Sw
002240               move "VACATION HOURS EXCEED BALANCE" to WS-Reject-Reason
002250               go to BB011-Write-Exception.
002260      if       HRS-Sick < zero
002270               or HRS-Sick > EMP-Sick-Balance
002280               move "Y" to WS-Reject-Sw
002290               move "SICK HOURS EXCEED BALANCE" to WS-Reject-Reason
002300               go to BB011-Write-Exception.
002310      perform  BB020-Calculate-Gross thru BB020-Exit.
002320      go       to BB010-Read-Next.
002330*
002340  BB011-Write-Exception.
002350      add      1 to WS-Reject-Count.
002360      move     HRS-Emp-No to WS-Exc-Emp-No.
002370      move     HRS-Week-End to WS-Exc-Week-End.
002380      move     WS-Reject-Reason to WS-Exc-Reason.
002390      write    Exception-Print-Line from WS-Exception-Detail.
002400      go       to BB010-Read-Next.
002410*
002420*    Regular pay is capped at standard hours (it cannot exceed them,
002430*    BB010 already rejected a timecard that tried), so overtime is
002440*    computed straight off the timecard's own overtime hours rather
002450*    than as an excess-over-standard calculation -- the excess check
002460*    happened at edit time.  Salaried employees (Pay-Type = S) never
002470*    generate Overtime Pay no matter what hours came in -- the hours
002480*    are accepted so PY070's leave arithmetic still balances, but
002490*    they carry no pay.
002500*
002510*    Vacation/Sick Pay is always costed at an hourly rate -- for an
002520*    Hourly employee that is EMP-Pay-Rate itself, but for a Salaried
002530*    employee EMP-Pay-Rate is the full weekly salary (see WSPYEMP.COB),
002540*    so the implied hourly rate is backed out over the employee's own
002550*    Standard Hours before it is used.
002560*
002570  BB020-Calculate-Gross.
002580      move     HRS-Emp-No   to CHK-Emp-No.
002590      move     HRS-Week-End to CHK-Week-End.
002600      move     zero to CHK-Check-No.
002610      if       EMP-Pay-Type = "S"
002620               compute CHK-Regular-Pay rounded = EMP-Pay-Rate
002630               move zero to CHK-Overtime-Pay
002640               compute WS-Hourly-Rate rounded =
002650                       EMP-Pay-Rate / EMP-Std-Hours
002660      else
002670               compute CHK-Regular-Pay rounded =
002680                       HRS-Regular * EMP-Pay-Rate
002690               compute CHK-Overtime-Pay rounded =
002700                       HRS-Overtime * EMP-Pay-Rate * PCT-OT-Multiplier
002710               move EMP-Pay-Rate to WS-Hourly-Rate.
002720      compute  CHK-Vacation-Pay rounded =
002730               HRS-Vacation * WS-Hourly-Rate.
002740      compute  CHK-Sick-Pay rounded =
002750               HRS-Sick * WS-Hourly-Rate.
002760      move     HRS-Vacation to CHK-Vacation-Hours.
002770      move     HRS-Sick     to CHK-Sick-Hours.
002780      compute  CHK-Gross-Pay rounded =
002790               CHK-Regular-Pay + CHK-Overtime-Pay +
002800               CHK-Vacation-Pay + CHK-Sick-Pay.
002810      subtract HRS-Vacation from EMP-Vac-Balance.
002820      subtract HRS-Sick     from EMP-Sick-Balance.
002830      rewrite  PY-Employee-Record.
002840      write    PY-Pay-Detail-Record.
002850  BB020-Exit.
002860      exit.
002870*
002880  BB010-Read-Next.
002890      read     PY-Hrs-File next record
002900               at end
002910               set  WS-End-Of-File to true.
002920  BB010-Exit.
002930      exit.
002940*
002950  AA090-Close-Files.
002960      move     WS-Reject-Count to WS-Exc-Total-Out.
002970      write    Exception-Print-Line from WS-Exception-Total.
002980      close    PY-Hrs-File PY-Emp-File PY-Chk-File
002990               Exception-Print-File.
003000  AA090-Exit.
003010      exit.
003020*
003030  Main-Exit.
003040      exit     program.
