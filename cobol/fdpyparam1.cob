000010*
000020* FD FOR THE PAYROLL CONTROL FILE, COPIED INTO EVERY PROGRAM THAT
000030* OPENS IT.
000040*
000050* 13/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 RECORD LAYOUT NOW WSPYPARAM1.COB.
000070*
000080      fd  PY-PR1-File
000090          label records are standard.
000100      copy "wspyparam1.cob".
