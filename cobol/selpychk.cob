000010*
000020* SELECT FOR THE PAY DETAIL WORK FILE, COPIED INTO EVERY PROGRAM THAT
000030* OPENS IT.  BUILT BY PY010, READ BY PY030, DISCARDED AT END OF RUN.
000040*
000050* 29/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 ASSIGN NOW DYNAMIC OFF FILE-04 IN WSNAMES.COB.
000070*
000080      select  PY-Chk-File      assign       dynamic File-04
000090                                organization indexed
000100                                access       dynamic
000110                                record key   CHK-Emp-No
000120                                status       PY-Chk-Status.
