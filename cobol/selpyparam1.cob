000010*
000020* SELECT FOR THE PAYROLL CONTROL FILE, COPIED INTO EVERY PROGRAM
000030* THAT OPENS IT.
000040*
000050* 13/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 ASSIGN NOW DYNAMIC OFF FILE-01 IN WSNAMES.COB
000070*                 RATHER THAN A HARD-CODED NAME.
000080*
000090      select  PY-PR1-File     assign       dynamic File-01
000100                               organization indexed
000110                               access       random
000120                               record key   PCT-Record-Key
000130                               status       PY-PR1-Status.
