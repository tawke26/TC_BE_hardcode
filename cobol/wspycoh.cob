000010*****************************************************
000020*                                                    *
000030*   PAYROLL - COMPANY TOTALS WORKING RECORD         *
000040*   WORKING-STORAGE ONLY, NOT A FILE                *
000050*                                                    *
000060*****************************************************
000070*
000080* CHANGE LOG
000090* ==========
000100* 30/10/25 VBC  - CREATED AS COMPANY HISTORY FILE (RRN KEYED,
000110*                 QTD/YTD BLOCK DUPLICATING WSPYHIS.COB FOR COMPANY
000120*                 LEVEL ROLL-UP, WRITTEN TO DISK EACH QUARTER).
000130* 04/12/25 VBC  - SOME FIELDS CHANGED FROM X TO 9, TABS REMOVED.
000140* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  COMPANY ROLL-UP IS
000150*                 NOW A RUN-TIME CONTROL TOTAL ONLY (PY030 AND PY070
000160*                 ACCUMULATE IT AS THEY GO AND PRINT IT AT FINAL
000170*                 CONTROL BREAK), NOT A PERSISTED FILE -- NO COUNTER-
000180*                 PART REPORT EVER READS A PRIOR COMPANY-HISTORY
000190*                 RECORD BACK IN, SO KEEPING IT ON DISK WAS PURE
000200*                 OVERHEAD.
000210*
000220     01  PY-COMPANY-TOTALS.
000230         03  COH-REC-COUNT            PIC 9(5)     COMP.
000240         03  COH-GROSS-PAY            PIC 9(7)V99  COMP-3.
000250         03  COH-FED-TAX              PIC 9(7)V99  COMP-3.
000260         03  COH-STATE-TAX            PIC 9(7)V99  COMP-3.
000270         03  COH-FICA-TAX             PIC 9(7)V99  COMP-3.
000280         03  COH-MEDICARE-TAX         PIC 9(7)V99  COMP-3.
000290         03  COH-TOTAL-DED            PIC 9(7)V99  COMP-3.
000300         03  COH-NET-PAY              PIC 9(7)V99  COMP-3.
000310         03  COH-VAC-EARNED           PIC 9(7)V99  COMP-3.
000320         03  COH-VAC-USED             PIC 9(7)V99  COMP-3.
000330         03  COH-SICK-EARNED          PIC 9(7)V99  COMP-3.
000340         03  COH-SICK-USED            PIC 9(7)V99  COMP-3.
000350         03  FILLER                   PIC X(08).
