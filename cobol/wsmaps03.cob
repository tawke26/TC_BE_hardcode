000010*
000020* SHOP-STANDARD SCREEN/REPORT HEADING LINE BUILDER, COPIED INTO
000030* PROGRAMS THAT PRINT A PAGED REPORT.
000040*
000050* 1985      VBC  - ORIGINAL MAP LOAD FOR THE CRT MENU SYSTEM.
000060* 03/06/19  VBC  - ADAPTED FOR PRINTED REPORT HEADINGS (PAPER VS CRT
000070*                  SELECTED BY WS-REPORT-DEVICE).
000080* 22/04/26  RJH  - PY-091 TITLE LINES REPLACED WITH PAYROLL REGISTER
000090*                  AND LEAVE ACCRUAL REPORT WORDING.
000100*
000110     01  WS-REPORT-HEADING-AREA.
000120         03  WS-REPORT-DEVICE         PIC X        VALUE "P".
000130*                                     P = PAPER, C = CRT.
000140         03  WS-HEAD-COMPANY-LINE     PIC X(50).
000150         03  WS-HEAD-REPORT-LINE      PIC X(50).
000160         03  WS-HEAD-RUN-DATE         PIC X(10).
000170         03  WS-HEAD-PAGE-NO          PIC 9(4)     COMP.
000180         03  WS-HEAD-TITLE-TABLE.
000190             05  WS-HEAD-TITLE-1      PIC X(40)
000200                                       VALUE "WEEKLY PAYROLL REGISTER".
000210             05  WS-HEAD-TITLE-2      PIC X(40)
000220                                 VALUE "VAC/SICK LEAVE ACCRUAL REPORT".
000230             05  WS-HEAD-TITLE-3      PIC X(40)
000240                                       VALUE "TIMECARD EXCEPTION REPORT".
000250         03  WS-HEAD-TITLES REDEFINES WS-HEAD-TITLE-TABLE.
000260             05  WS-HEAD-TITLE        PIC X(40)    OCCURS 3.
000270         03  FILLER                   PIC X(04).
