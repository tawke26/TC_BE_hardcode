000010*
000020* SELECT FOR THE PAYROLL REGISTER PRINT FILE.  132 COLUMN, LINE
000030* SEQUENTIAL SO IT CAN BE COPIED STRAIGHT TO THE SITE PRINT SPOOLER.
000040*
000050* 13/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 ASSIGN NOW DYNAMIC OFF FILE-05 IN WSNAMES.COB.
000070*
000080      select  Print-File       assign       dynamic File-05
000090                                organization line sequential
000100                                status       WS-Print-Status.
