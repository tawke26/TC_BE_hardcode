000010*****************************************************************
000020*                                                               *
000030*      Vacation / Sick Leave Accrual Report  -  PY070            *
000040*        (Renamed from VACPRINT per the TO-BE-RENAMED-PYNNN      *
000050*                          NOTE)                                *
000060*                                                               *
000070*****************************************************************
000080*
000090  identification          division.
000100*===============================
000110*
000120*
000130       program-id.         PY070.
000140*
000150*    Author.             V B Coen FBCS, FIDM, FIDPM.
000160*    Installation.       Applewood Computers, Payroll Division.
000170*    Date-Written.       30/10/1985.
000180*    Date-Compiled.
000190*    Security.           Copyright (C) 1976-2026 & later, Vincent
000200*                        Bryan Coen.  Distributed under the GNU
000210*                        General Public License.  See the file
000220*                        COPYING for details.
000230*
000240*    Remarks.            Prints the weekly Vacation/Sick Leave
000250*                        Accrual Report, one line per active employee
000260*                        on the master, with a company total line.
000270*                        Reads the Employee Master sequentially, adds
000280*                        this week's Vacation/Sick accrual rate to the
000290*                        carried balance and REWRITEs the master --
000300*                        leave taken was already subtracted from the
000310*                        balance by PY010 at edit time, so this is the
000320*                        only place in the suite that moves the
000330*                        balance forward for accrual.  The "used"
000340*                        columns come from a keyed read of the Pay
000350*                        Detail work file PY010 built -- that is the
000360*                        only record in the run carrying the actual
000370*                        Vacation/Sick Hours Taken.
000380*
000390*    Called modules.     None.
000400*
000410* CHANGE LOG
000420* ==========
000430* 30/10/85 VBC  - ORIGINAL, GENERIC EMPLOYEE VACATION BALANCE REPORT.
000440* 09/12/98 VBC  - Y2K: BALANCE REPORT PRINTS THE 4-DIGIT RUN YEAR ON
000450*                 THE PAGE HEADING, NOT A 2-DIGIT ONE.
000460* 03/03/09 VBC  - MIGRATION TO OPEN COBOL V3.00.00.
000470* 24/10/16 VBC  - ALL PROGRAMS NOW USING WSNAMES.COB IN COPYBOOKS.
000480* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  RE-WRITTEN TO READ
000490*                 THE EMPLOYEE MASTER'S OWN VAC/SICK ACCRUAL FIELDS
000500*                 RATHER THAN A SEPARATE VACATION BALANCE FILE (THIS
000510*                 INSTALLATION KEEPS THE BALANCE ON THE MASTER, SEE
000520*                 WSPYEMP.COB).  DROPPED THE FULL-SCREEN OPERATOR
000530*                 PROMPTS -- THIS IS A STRAIGHT BATCH JOB STEP.
000540* 28/05/26 RJH  - PY-112 THIS STEP WAS READING PY-EMP-FILE INPUT-ONLY
000550*                 AND NEVER POSTED THE ACCRUAL TO THE MASTER -- THE
000560*                 WEEK'S ACCRUAL RATE NOW ADDS TO EMP-VAC-BALANCE/
000570*                 EMP-SICK-BALANCE AND THE RECORD IS REWRITTEN BEFORE
000580*                 THE LINE PRINTS.  ALSO ADDED THE EMP-STATUS = "A"
000590*                 TEST THAT WAS MISSING FROM AA050 -- TERMINATED AND
000600*                 ON-LEAVE EMPLOYEES NO LONGER ACCRUE OR PRINT, SO THE
000610*                 (TERMINATED) COLUMN ON THE DETAIL LINE CAME OUT.
000620* 29/05/26 RJH  - PY-113 THE "USED" COLUMNS WERE BACK-CALCULATED AS
000630*                 THIS WEEK'S ACCRUAL RATE LESS THE CARRIED BALANCE --
000640*                 SINCE THE BALANCE RUNS TO THE HUNDREDS OF HOURS AND
000650*                 THE ACCRUAL RATE IS UNDER TEN, THAT SUBTRACTION WAS
000660*                 NEGATIVE (AND FLOORED TO ZERO) FOR EVERY EMPLOYEE
000670*                 PAST THEIR FIRST WEEK OR TWO ON THE BOOKS, REGARDLESS
000680*                 OF HOURS ACTUALLY TAKEN.  AA050 NOW OPENS PY-CHK-FILE
000690*                 AND READS THE PAY DETAIL WORK RECORD PY010 BUILT,
000700*                 KEYED ON EMPLOYEE NUMBER, FOR THE REAL VACATION/SICK
000710*                 HOURS TAKEN (ZERO IF NO RECORD -- THE EMPLOYEE HAD NO
000720*                 ACCEPTED TIMECARD THIS WEEK).
000730*
000740  environment             division.
000750*===============================
000760*
000770  copy "envdiv.cob".
000780  SPECIAL-NAMES.
000790      CRT STATUS is COB-CRT-STATUS.
000800*
000810  input-output            section.
000820  file-control.
000830  copy "selpyemp.cob".
000840  copy "selpychk.cob".
000850  copy "selpylve.cob".
000860*
000870  data                    division.
000880*===============================
000890  file section.
000900*
000910  copy "fdpyemp.cob".
000920  copy "fdpychk.cob".
000930*
000940  fd  Leave-Print-File
000950      reports are Leave-Accrual-Report.
000960*
000970  report section.
000980*--------------
000990*
001000  RD  Leave-Accrual-Report
001010      control      Final
001020      page limit   56
001030      heading      1
001040      first detail 5
001050      last  detail 56.
001060*
001070  01  Leave-Report-Heading   type page heading.
001080      03  line  1.
001090          05  col   1     pic x(10)   value "WEEKLY -".
001100          05  col  15     pic x(35)   value
001110              "VAC/SICK LEAVE ACCRUAL REPORT".
001120      03  line  3.
001130          05  col   1                 value "EMP NO".
001140          05  col   9                 value "EMPLOYEE NAME".
001150          05  col  46                 value "VAC ERN".
001160          05  col  55                 value "VAC USD".
001170          05  col  64                 value "VAC BAL".
001180          05  col  75                 value "SCK ERN".
001190          05  col  84                 value "SCK USD".
001200          05  col  93                 value "SCK BAL".
001210          05  filler       pic x(02).
001220*
001230  01  Leave-Detail            type is detail.
001240      03  line + 1.
001250          05  col   1     pic 9(7)    source EMP-No.
001260          05  col   9     pic x(20)   source EMP-Name.
001270          05  col  46     pic zz9.99  source EMP-Vac-Accrual-Rate.
001280          05  col  55     pic zz9.99  source WS-Vac-Used.
001290          05  col  64     pic zzz9.99 source EMP-Vac-Balance.
001300          05  col  75     pic zz9.99  source EMP-Sick-Accrual-Rate.
001310          05  col  84     pic zz9.99  source WS-Sick-Used.
001320          05  col  93     pic zzz9.99 source EMP-Sick-Balance.
001330          05  filler       pic x(02).
001340*
001350  01  Leave-Company-Footing   type control footing final line plus 2.
001360      03  col   1           pic x(16)   value "COMPANY TOTALS -".
001370      03  col  18           pic x(11)   value "VAC EARNED".
001380      03  col  30           pic zzzz9.99 source COH-Vac-Earned.
001390      03  col  45           pic x(8)    value "VAC USED".
001400      03  col  54           pic zzzz9.99 source COH-Vac-Used.
001410      03  col  69           pic x(12)   value "SICK EARNED".
001420      03  col  82           pic zzzz9.99 source COH-Sick-Earned.
001430      03  col  97           pic x(9)    value "SICK USED".
001440      03  col 107           pic zzzz9.99 source COH-Sick-Used.
001450      03  filler            pic x(04).
001460*
001470  working-storage section.
001480*----------------------
001490*
001500  77  Prog-Name           pic x(17) value "PY070 (1.0.00)".
001510*
001520  copy "wsmaps03.cob".
001530  copy "wstime.cob".
001540*
001550  01  WS-Data.
001560      03  PY-Emp-Status       pic xx.
001570      03  PY-Chk-Status       pic xx.
001580      03  WS-Leave-Print-Status pic xx.
001590      03  WS-Vac-Used         pic 9(3)v99 comp-3.
001600      03  WS-Sick-Used        pic 9(3)v99 comp-3.
001610*
001620  copy "wspycoh.cob".
001630*
001640  linkage section.
001650*---------------
001660*
001670  copy "wscall.cob".
001680  copy "wssystem.cob"     replacing System-Record by WS-System-Record.
001690  copy "wsnames.cob".
001700*
001710  01  To-Day                  pic x(10).
001720*
001730  procedure division using WS-Calling-Data
001740                           WS-System-Record
001750                           To-Day
001760                           File-Defs.
001770*========================================
001780*
001790  AA000-Main               section.
001800*********************************
001810*
001820      perform  AA010-Open-Files.
001830      move     zero to PY-COMPANY-TOTALS.
001840      initiate Leave-Accrual-Report.
001850      perform  AA050-Report-Accruals thru AA050-Exit.
001860      terminate Leave-Accrual-Report.
001870      perform  AA090-Close-Files.
001880      go       to Main-Exit.
001890*
001900  AA010-Open-Files.
001910      open     i-o    PY-Emp-File.
001920      open     input  PY-Chk-File.
001930      open     output Leave-Print-File.
001940  AA010-Exit.
001950      exit.
001960*
001970  AA050-Report-Accruals.
001980      read     PY-Emp-File next record
001990               at end
002000               go to AA050-Exit.
002010      if       EMP-Status not = "A"
002020               go to AA050-Report-Accruals.
002030*
002040*    The "used" columns are the actual Vacation/Sick Hours Taken off
002050*    this week's Pay Detail work record, keyed on Employee Number --
002060*    zero if the employee has no record there (no accepted timecard
002070*    this week).
002080*
002090      move     EMP-No to CHK-Emp-No.
002100      read     PY-Chk-File key CHK-Emp-No
002110               invalid key
002120               move zero to CHK-Vacation-Hours
002130               move zero to CHK-Sick-Hours.
002140      move     CHK-Vacation-Hours to WS-Vac-Used.
002150      move     CHK-Sick-Hours     to WS-Sick-Used.
002160*
002170*    Now post the week's accrual forward onto the master -- this is
002180*    the only step in the suite that adds to the balance.
002190*
002200      add      EMP-Vac-Accrual-Rate  to EMP-Vac-Balance.
002210      add      EMP-Sick-Accrual-Rate to EMP-Sick-Balance.
002220      rewrite  PY-Employee-Record.
002230      add      1 to COH-Rec-Count.
002240      add      EMP-Vac-Accrual-Rate  to COH-Vac-Earned.
002250      add      WS-Vac-Used           to COH-Vac-Used.
002260      add      EMP-Sick-Accrual-Rate to COH-Sick-Earned.
002270      add      WS-Sick-Used          to COH-Sick-Used.
002280      generate Leave-Detail.
002290      go       to AA050-Report-Accruals.
002300  AA050-Exit.
002310      exit.
002320*
002330  AA090-Close-Files.
002340      close    PY-Emp-File PY-Chk-File Leave-Print-File.
002350  AA090-Exit.
002360      exit.
002370*
002380  Main-Exit.
002390      exit     program.
