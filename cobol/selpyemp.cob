000010*
000020* SELECT FOR THE EMPLOYEE MASTER FILE, COPIED INTO EVERY PROGRAM
000030* THAT OPENS IT.
000040*
000050* 29/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 ASSIGN NOW DYNAMIC OFF FILE-02 IN WSNAMES.COB.
000070*
000080      select  PY-Emp-File      assign       dynamic File-02
000090                                organization indexed
000100                                access       dynamic
000110                                record key   EMP-No
000120                                status       PY-Emp-Status.
