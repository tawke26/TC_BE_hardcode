000010*****************************************************
000020*                                                    *
000030*   PAYROLL - EMPLOYEE MASTER RECORD                *
000040*   USES EMP-NO AS KEY (INDEXED)                    *
000050*                                                    *
000060*****************************************************
000070*
000080* RECORD LENGTH 512 BYTES.
000090*
000100* CHANGE LOG
000110* ==========
000120* 29/10/25 VBC  - CREATED, GENERAL LEDGER FIELDS.
000130* 10/11/25 VBC  - FIELD CHANGES FOR US PAYROLL.
000140* 20/11/25 VBC  - PHONE FIELD WIDTH ADJUSTED.
000150* 28/11/25 VBC  - ZIP/SSN SIZES CHANGED, DATES CCYYMMDD.
000160* 17/03/26 VBC  - MEDICARE EXEMPT FLAG ADDED.
000170* 28/05/26 RJH  - PY-112 REMOVED THE FICA/FUTA/MEDICARE EXEMPT FLAGS --
000180*                 NO EMPLOYEE ON THIS INSTALLATION IS EXEMPT FROM ANY
000190*                 OF THE THREE, AND THIS RUN DOES NOT FILE FUTA AT ALL
000200*                 (NO YEAR-END/940/941 STEP IN THIS SUITE).  FILLER
000210*                 WIDENED TO ABSORB THE 3 FREED BYTES, RECORD LENGTH
000220*                 UNCHANGED AT 512.
000230* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  STRIPPED OUT ALL
000240*                 MULTI-INTERVAL/GL/IRS FIELDS NOT NEEDED FOR THE
000250*                 SINGLE-COMPANY WEEKLY RUN.  ADDED STANDARD-HOURS,
000260*                 LEAVE ACCRUAL RATES/BALANCES AND THE FOUR WEEKLY
000270*                 DEDUCTION ELECTIONS.
000280* 06/05/26 RJH  - PY-104 ADDED DIRECT-DEPOSIT INDICATOR PER PAYROLL
000290*                 CLERK REQUEST (WEEKLY MEETING 01/05/26).
000300* 19/05/26 RJH  - PY-108 FOLDED THE QTD/YTD ACCUMULATOR BLOCK INTO
000310*                 THIS RECORD (WAS A SEPARATE WSPYHIS.COB KEYED FILE,
000320*                 BUT THIS INSTALLATION HAS NO PROGRAM THAT READS
000330*                 HISTORY WITHOUT THE EMPLOYEE MASTER ALONGSIDE IT,
000340*                 SO THE SEPARATE FILE WAS JUST A SECOND KEYED READ
000350*                 FOR EVERY PAYROLL RECORD PROCESSED).  ONE OCCURS 2
000360*                 TABLE INDEXED BY PERIOD-TYPE CARRIES BOTH QTD AND
000370*                 YTD SO PY030 BB030 CAN UPDATE BOTH WITH ONE PERFORM
000380*                 VARYING.
000390*
000400     01  PY-EMPLOYEE-RECORD.
000410         03  EMP-NO                   PIC 9(7)     COMP.
000420         03  EMP-STATUS               PIC X.
000430*                                     A = ACTIVE, T = TERMINATED,
000440*                                     L = ON LEAVE.
000450         03  EMP-PAY-TYPE             PIC X.
000460*                                     H = HOURLY, S = SALARIED.
000470         03  EMP-PAY-FREQ             PIC X             VALUE "W".
000480*                                     W = WEEKLY (ONLY FREQ SUPPORTED).
000490         03  EMP-NAME                 PIC X(30).
000500         03  EMP-ADDRESS-1            PIC X(30).
000510         03  EMP-ADDRESS-2            PIC X(30).
000520         03  EMP-CITY                 PIC X(20).
000530         03  EMP-STATE                PIC XX.
000540         03  EMP-ZIP                  PIC X(10).
000550         03  EMP-SSN                  PIC 9(9)     COMP.
000560         03  EMP-FED-FILING-STATUS    PIC X.
000570*                                     S = SINGLE, M = MARRIED,
000580*                                     H = HEAD OF HOUSEHOLD.
000590         03  EMP-FED-EXEMPTIONS       PIC 99       COMP.
000600         03  EMP-STATE-CODE           PIC XX.
000610         03  EMP-STATE-EXEMPTIONS     PIC 99       COMP.
000620         03  EMP-PAY-RATE             PIC 9(5)V99  COMP-3.
000630*                                     HOURLY RATE IF EMP-PAY-TYPE = H,
000640*                                     WEEKLY SALARY IF = S.
000650         03  EMP-STD-HOURS            PIC 99V99    COMP-3 VALUE 40.
000660         03  EMP-VAC-ACCRUAL-RATE     PIC 9V99     COMP-3.
000670         03  EMP-VAC-BALANCE          PIC 9(3)V99  COMP-3.
000680         03  EMP-SICK-ACCRUAL-RATE    PIC 9V99     COMP-3.
000690         03  EMP-SICK-BALANCE         PIC 9(3)V99  COMP-3.
000700         03  EMP-DEDUCTIONS.
000710             05  EMP-DED-HEALTH       PIC 9(4)V99  COMP-3.
000720             05  EMP-DED-RETIRE-PCT   PIC 9V999    COMP-3.
000730             05  EMP-DED-UNION        PIC 9(3)V99  COMP-3.
000740             05  EMP-DED-GARNISH      PIC 9(4)V99  COMP-3.
000750         03  EMP-DIRECT-DEPOSIT       PIC X.
000760*                                     Y OR N.
000770         03  EMP-PERIOD-TOTALS        OCCURS 2
000780                                       INDEXED BY EMP-PER-IDX.
000790*                                     1 = QUARTER-TO-DATE,
000800*                                     2 = YEAR-TO-DATE.
000810             05  EMP-QY-GROSS-PAY     PIC 9(7)V99  COMP-3.
000820             05  EMP-QY-FED-TAX       PIC 9(7)V99  COMP-3.
000830             05  EMP-QY-STATE-TAX     PIC 9(7)V99  COMP-3.
000840             05  EMP-QY-FICA-TAX      PIC 9(7)V99  COMP-3.
000850             05  EMP-QY-MEDICARE-TAX  PIC 9(7)V99  COMP-3.
000860             05  EMP-QY-TOTAL-DED     PIC 9(7)V99  COMP-3.
000870             05  EMP-QY-NET-PAY       PIC 9(7)V99  COMP-3.
000880         03  FILLER                   PIC X(23).
