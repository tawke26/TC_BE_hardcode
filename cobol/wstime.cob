000010*
000020* SHOP-STANDARD SYSTEM DATE/TIME WORKING STORAGE.  DATE ARITHMETIC IN
000030* THIS SUITE IS DONE BY TRADITIONAL JULIAN CONVERSION TABLES, NOT THE
000040* FUNCTION INTEGER-OF-DATE/DATE-OF-INTEGER INTRINSICS USED IN SOME OF
000050* THE NEWER ACAS MODULES -- THOSE ARE NOT AVAILABLE ON THIS SHOP'S
000060* OLDER COMPILE TARGETS SO PY040 STICKS TO THE OLD WAY.
000070*
000080* 1984      VBC  - ORIGINAL, READ SYSTEM CLOCK VIA ACCEPT.
000090* 19/07/20  VBC  - ADDED CENTURY WINDOW FOR Y2K (WS-CENTURY-PIVOT).
000100* 22/04/26  RJH  - PY-091 ADDED DAYS-IN-MONTH TABLE FOR PY040 LEAP
000110*                  YEAR AND CALENDAR EDITS.
000120*
000130     01  WS-SYSTEM-TIME-AREA.
000140         03  WS-CURRENT-DATE.
000150             05  WS-CURRENT-CCYY      PIC 9(4)     COMP.
000160             05  WS-CURRENT-MM        PIC 99       COMP.
000170             05  WS-CURRENT-DD        PIC 99       COMP.
000180         03  WS-CURRENT-TIME.
000190             05  WS-CURRENT-HH        PIC 99       COMP.
000200             05  WS-CURRENT-MN        PIC 99       COMP.
000210             05  WS-CURRENT-SS        PIC 99       COMP.
000220         03  WS-CENTURY-PIVOT         PIC 99       COMP VALUE 50.
000230         03  WS-DAYS-IN-MONTH-TABLE.
000240             05  FILLER               PIC 9(2)     VALUE 31.
000250             05  FILLER               PIC 9(2)     VALUE 28.
000260             05  FILLER               PIC 9(2)     VALUE 31.
000270             05  FILLER               PIC 9(2)     VALUE 30.
000280             05  FILLER               PIC 9(2)     VALUE 31.
000290             05  FILLER               PIC 9(2)     VALUE 30.
000300             05  FILLER               PIC 9(2)     VALUE 31.
000310             05  FILLER               PIC 9(2)     VALUE 31.
000320             05  FILLER               PIC 9(2)     VALUE 30.
000330             05  FILLER               PIC 9(2)     VALUE 31.
000340             05  FILLER               PIC 9(2)     VALUE 30.
000350             05  FILLER               PIC 9(2)     VALUE 31.
000360         03  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
000370             05  WS-DIM-ENTRY         PIC 9(2)     OCCURS 12
000380                                       INDEXED BY WS-DIM-IDX.
