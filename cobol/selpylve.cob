000010*
000020* SELECT FOR THE VACATION/SICK LEAVE ACCRUAL REPORT PRINT FILE.
000030*
000040* 30/10/25 VBC  - ORIGINAL (AS VACPRINT.CBL'S PRINT-FILE).
000050* 22/04/26 RJH  - PY-091 ASSIGN NOW DYNAMIC OFF FILE-06 IN WSNAMES.COB.
000060*
000070      select  Leave-Print-File assign       dynamic File-06
000080                                organization line sequential
000090                                status       WS-Leave-Print-Status.
