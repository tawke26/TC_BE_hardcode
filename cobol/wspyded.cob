000010*****************************************************
000020*                                                    *
000030*   PAYROLL - DEDUCTION DESCRIPTION TABLE           *
000040*   WORKING-STORAGE ONLY, LOADED BY VALUE CLAUSE    *
000050*                                                    *
000060*****************************************************
000070*
000080* CHANGE LOG
000090* ==========
000100* 29/10/25 VBC  - CREATED AS DEDUCTION/EARNINGS CODE FILE, ONE
000110*                 RECORD PER CODE, UP TO 99 CODES PER INSTALLATION.
000120* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  THIS RUN HAS EXACTLY
000130*                 FOUR FIXED DEDUCTIONS (HEALTH, RETIREMENT, UNION,
000140*                 GARNISHMENT) SO THE VARIABLE-LENGTH CODE FILE BECAME
000150*                 A FOUR-ENTRY VALUE TABLE PRINTED AS THE REGISTER'S
000160*                 COLUMN HEADINGS -- NO INSTALLATION-TIME SET UP IS
000170*                 NEEDED ANY MORE.
000180*
000190     01  PY-DEDUCTION-NAMES.
000200         03  DED-NAME-1               PIC X(10)    VALUE "HEALTH".
000210         03  DED-NAME-2               PIC X(10)    VALUE "RETIRE".
000220         03  DED-NAME-3               PIC X(10)    VALUE "UNION".
000230         03  DED-NAME-4               PIC X(10)    VALUE "GARNISH".
000240         03  FILLER                   PIC X(6)     VALUE SPACES.
000250     01  PY-DEDUCTION-NAME-TABLE REDEFINES PY-DEDUCTION-NAMES.
000260         03  DED-NAME                 PIC X(10)    OCCURS 4.
000270         03  FILLER                   PIC X(6).
