000010*
000020* FD FOR THE WEEKLY TIMECARD TRANSACTION FILE, COPIED INTO EVERY
000030* PROGRAM THAT OPENS IT.
000040*
000050* 29/10/25 VBC  - ORIGINAL.
000060* 22/04/26 RJH  - PY-091 RECORD LAYOUT NOW WSPYHRS.COB.
000070*
000080      fd  PY-Hrs-File
000090          label records are standard.
000100      copy "wspyhrs.cob".
