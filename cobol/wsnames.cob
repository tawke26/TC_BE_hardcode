000010*
000020* FILE NAME TABLE FOR THE WEEKLY PAYROLL RUN.
000030*
000040* 17/11/16 VBC  - ADDED IRS FILES + RENAMING WITH IRS PREFIX
000050*                 (WHOLE-SUITE VERSION, 58 FILES ACROSS SALES,
000060*                 STOCK, PURCHASE, GENERAL LEDGER AND PAYROLL).
000070* 21/10/25 VBC  - ADDED PAYROLL - USA/CANADA FILE SLOTS.
000080* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  THIS RUN ONLY EVER
000090*                 OPENS PAYROLL FILES, SO THE WHOLE-SUITE TABLE (58
000100*                 SLOTS FOR SALES/STOCK/PURCHASE/GL/IRS) CAME OUT;
000110*                 NINE SLOTS LEFT, ONE PER PAYROLL FILE.
000120* 19/05/26 RJH  - PY-108 DROPPED PYSWT.DAT AND PYSTAX.DAT (SEE
000130*                 WSPYPARAM1.COB) -- SEVEN SLOTS LEFT.
000140*
000150     01  FILE-DEFS.
000160         02  FILE-DEFS-A.
000170             03  FILE-01              PIC X(48)
000180                                       VALUE "PYCTL.DAT".
000190             03  FILE-02              PIC X(48)
000200                                       VALUE "PYEMP.DAT".
000210             03  FILE-03              PIC X(48)
000220                                       VALUE "PYHRS.DAT".
000230             03  FILE-04              PIC X(48)
000240                                       VALUE "PYCHK.DAT".
000250             03  FILE-05              PIC X(48)
000260                                       VALUE "PYREG.PRT".
000270             03  FILE-06              PIC X(48)
000280                                       VALUE "PYLVE.PRT".
000290             03  FILE-07              PIC X(48)
000300                                       VALUE "PYEXC.PRT".
000310         02  FILLER REDEFINES FILE-DEFS-A.
000320             03  SYSTEM-FILE-NAMES    PIC X(48)   OCCURS 7.
000330         02  FILE-DEFS-COUNT          BINARY-SHORT VALUE 7.
000340         02  FILE-DEFS-OS-DELIMITER   PIC X.
