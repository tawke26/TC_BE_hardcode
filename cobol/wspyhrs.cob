000010*****************************************************
000020*                                                    *
000030*   PAYROLL - TIMECARD TRANSACTION RECORD           *
000040*   USES HRS-EMP-NO + HRS-WEEK-END AS KEY           *
000050*                                                    *
000060*****************************************************
000070*
000080* RECORD LENGTH 20 BYTES.
000090*
000100* CHANGE LOG
000110* ==========
000120* 28/10/25 VBC  - CREATED AS PAY-TRANSACTIONS RECORD (HOURS/RATE
000130*                 NUMBER ONLY, NO DATE).
000140* 22/04/26 RJH  - PY-091 WEEKLY PAYROLL REWRITE:  ADDED HRS-WEEK-END
000150*                 SO A TIMECARD CAN BE MATCHED TO A PAY PERIOD,
000160*                 REPLACED THE RATE-NUMBER POINTER WITH SEPARATE
000170*                 REGULAR/OVERTIME/VACATION/SICK HOUR FIELDS.
000180*
000190     01  PY-TIMECARD-RECORD.
000200         03  HRS-EMP-NO               PIC 9(7)     COMP.
000210         03  HRS-WEEK-END             PIC 9(8)     COMP.
000220*                                     CCYYMMDD.
000230         03  HRS-REGULAR              PIC S9(3)V99 COMP-3.
000240         03  HRS-OVERTIME             PIC S9(3)V99 COMP-3.
000250         03  HRS-VACATION             PIC S9(3)V99 COMP-3.
000260         03  HRS-SICK                 PIC S9(3)V99 COMP-3.
000270         03  FILLER                   PIC X(2).
000280*
000290     01  PY-TIMECARD-HEADER.
000300         03  HRS-HEAD-KEY             PIC 9(7)     COMP.
000310*                                     ALWAYS ZERO.
000320         03  HRS-BATCH-NO             BINARY-SHORT UNSIGNED.
000330         03  HRS-NO-RECS              BINARY-SHORT UNSIGNED.
000340         03  FILLER                   PIC X(8).
